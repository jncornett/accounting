000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE PARAMETROS DE LA CORRIDA DE PROYECCION     *
000300*LONGITUD DE REGISTRO (80)                                      *
000400*----------------------------------------------------------------*
000500 01  REG-PARAMETROS.
000600     03 PRM-INICIO                  PIC  9(08).
000700     03 PRM-FIN                     PIC  9(08).
000800     03 PRM-PORC-AHORRO              PIC  9(01)V99.
000900     03 PRM-CLAVE-INGRESO            PIC  X(10).
001000     03 PRM-TRAMO-CUBRIR             PIC  S9(07)V99.
001100     03 FILLER                       PIC  X(42).
001200
