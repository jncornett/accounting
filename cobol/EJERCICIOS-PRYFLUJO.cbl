000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PRYFLUJO.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 14/03/87.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*------------------------------------------------------------*
001000* LOTE DE PROYECCION DE FLUJO DE CAJA.                       *
001100* A PARTIR DE UNA AGENDA DE MOVIMIENTOS PROGRAMADOS          *
001200* (SUELDOS, FACTURAS, TRANSFERENCIAS) Y DE LOS SALDOS         *
001300* INICIALES DE CADA CUENTA, SIMULA TODOS LOS ASIENTOS QUE     *
001400* CAEN ENTRE LA FECHA DE INICIO Y LA FECHA DE FIN DE LA       *
001500* CORRIDA, EN ORDEN CRONOLOGICO. CADA ASIENTO ACTUALIZA LOS   *
001600* SALDOS, DISPARA ALERTAS (ACTIVOS NEGATIVOS, RETIROS DE LA   *
001700* CUENTA DE AHORRO VIGILADA) Y ACTORES AUTOMATICOS (BARRIDO   *
001800* DE AHORRO SOBRE LOS INGRESOS, COBERTURA DE CHEQUES EN       *
001900* DESCUBIERTO DESDE LA CUENTA DE AHORRO) QUE PUEDEN INYECTAR  *
002000* NUEVOS ASIENTOS EN LA MISMA FECHA.                          *
002100*                                                             *
002200* SALIDAS: LIBRO DIARIO DE ASIENTOS, ARCHIVO DE AVISOS Y      *
002300* RESUMEN DE SALDOS FINALES POR CUENTA.                       *
002400*------------------------------------------------------------*
002500* HISTORIAL DE CAMBIOS                                       *
002600*------------------------------------------------------------*
002700* 14/03/87 EP  ALTA INICIAL - PROYECCION SIMPLE DE SALDO DE   *
002800*              CAJA A 30/60/90 DIAS SOBRE MOVIMIENTOS FIJOS   *
002900*              MENSUALES                                     *
003000* 02/09/88 EP  SE AGREGA EL CORTE POR CUENTA AL RESUMEN       *
003100* 17/01/90 CQ  SE CORRIGE EL ARRASTRE DE SALDO ENTRE CORRIDAS *
003200*              SUCESIVAS DEL MISMO MES                       *
003300* 25/11/91 EP  SE AGREGA LA VALIDACION DE FECHA DESDE/HASTA   *
003400*              DE PARAMETROS CONTRA EL CALENDARIO DE LA AGENDA*
003500* 03/06/93 CQ  SE AGREGA EL AVISO POR RETIRO DE CUENTA DE     *
003600*              AHORRO VIGILADA                                *
003700* 30/12/98 EP  AJUSTE Y2K - SE AMPLIAN A CUATRO POSICIONES    *
003800*              LOS CAMPOS DE ANIO DE LA AGENDA Y DEL RESUMEN  *
003900* 11/05/01 LFG SE AGREGA EL BARRIDO AUTOMATICO DE AHORRO      *
004000*              SOBRE LOS INGRESOS                             *
004100* 19/08/04 CQ  SE MIGRA EL ARCHIVO DE AGENDA A SOPORTE EN     *
004200*              DISCO - YA NO SE LEE DE CINTA                 *
004300* 14/06/07 LFG REVISION GENERAL DE MANEJO DE ERRORES DE E/S   *
004400*              VIA LA RUTINA COMUN CANCELA                   *
004500* 28/08/12 EP  REESCRITURA GENERAL DEL LOTE COMO PROYECCION   *
004600*              POR AGENDA RECURRENTE DE MOVIMIENTOS Y         *
004700*              ACTORES AUTOMATICOS (TICKET CF-118)            *
004800* 05/09/12 EP  SE AGREGA LA COLA DE ASIENTOS INYECTADOS POR   *
004900*              LOS ACTORES (WT-COLA)                         *
005000* 12/09/12 LFG SE AGREGA EL ACTOR DE COBERTURA DE DESCUBIERTO *
005100*              Y SU CAMINO DE CANCELACION POR FALTA DE FONDOS *
005200* 19/09/12 LFG SE AGREGA EL AVISO DE ACTIVOS NEGATIVOS Y EL   *
005300*              AVISO DE RETIRO DE LA CUENTA VIGILADA          *
005400* 26/09/12 EP  SE AGREGA EL RESUMEN FINAL DE SALDOS POR CUENTA*
005500* 03/10/12 EP  CORRECCION EN EL RECORTE POR FECHA DESDE/HASTA *
005600*              DE LA PROGRAMACION (TICKET CF-126)             *
005700* 10/10/12 LFG REVISION GENERAL LUEGO DE LA PUESTA EN MARCHA  *
005800*------------------------------------------------------------*
005900
006000 ENVIRONMENT DIVISION.
006100*-------------------------------------------------------------*
006200 CONFIGURATION SECTION.
006300*-------------------------------------------------------------*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800*-------------------------------------------------------------*
006900 FILE-CONTROL.
007000*-------------------------------------------------------------*
007100
007200     SELECT PARAMS     ASSIGN       TO 'PARAMS'
007300                        ORGANIZATION IS LINE SEQUENTIAL
007400                        FILE STATUS  IS FS-PARAMS.
007500
007600     SELECT CUENTAS    ASSIGN       TO 'CUENTAS'
007700                        ORGANIZATION IS LINE SEQUENTIAL
007800                        FILE STATUS  IS FS-CUENTAS.
007900
008000     SELECT PROGMOV    ASSIGN       TO 'PROGMOV'
008100                        ORGANIZATION IS LINE SEQUENTIAL
008200                        FILE STATUS  IS FS-PROGMOV.
008300
008400     SELECT LIBRO      ASSIGN       TO 'LIBRO'
008500                        ORGANIZATION IS LINE SEQUENTIAL
008600                        FILE STATUS  IS FS-LIBRO.
008700
008800     SELECT AVISOS     ASSIGN       TO 'AVISOS'
008900                        ORGANIZATION IS LINE SEQUENTIAL
009000                        FILE STATUS  IS FS-AVISOS.
009100
009200     SELECT RESUMEN    ASSIGN       TO 'RESUMEN'
009300                        ORGANIZATION IS LINE SEQUENTIAL
009400                        FILE STATUS  IS FS-RESUMEN.
009500
009600 DATA DIVISION.
009700*-------------------------------------------------------------*
009800 FILE SECTION.
009900*-------------------------------------------------------------*
010000
010100 FD  PARAMS
010200     RECORDING MODE IS F
010300     BLOCK 0.
010400 01  REG-PARAMS-FD                  PIC  X(080).
010500
010600 FD  CUENTAS
010700     RECORDING MODE IS F
010800     BLOCK 0.
010900 01  REG-CUENTAS-FD                 PIC  X(080).
011000
011100 FD  PROGMOV
011200     RECORDING MODE IS F
011300     BLOCK 0.
011400 01  REG-PROGMOV-FD                 PIC  X(080).
011500
011600 FD  LIBRO
011700     RECORDING MODE IS F
011800     BLOCK 0.
011900 01  REG-LIBRO-FD                   PIC  X(132).
012000
012100 FD  AVISOS
012200     RECORDING MODE IS F
012300     BLOCK 0.
012400 01  REG-AVISOS-FD                  PIC  X(080).
012500
012600 FD  RESUMEN
012700     RECORDING MODE IS F
012800     BLOCK 0.
012900 01  REG-RESUMEN-FD                 PIC  X(132).
013000
013100 WORKING-STORAGE SECTION.
013200*-------------------------------------------------------------*
013300 77  CTE-PROGRAMA                   PIC  X(08) VALUE 'PRYFLUJO'.
013400 77  WS-PARRAFO                     PIC  X(30) VALUE ' '.
013500
013600*    NOMBRES DE CUENTA FIJOS QUE USAN LOS ACTORES Y AVISOS
013700 77  WCN-CTA-CHEQUES                PIC  X(12)
013800                                     VALUE 'checking    '.
013900 77  WCN-CTA-AHORRO                 PIC  X(12)
014000                                     VALUE 'savings     '.
014100
014200*    ESTADO DE ARCHIVOS
014300 77  FS-PARAMS                      PIC  X(02) VALUE ' '.
014400     88 88-FS-PARAMS-OK                        VALUE '00'.
014500     88 88-FS-PARAMS-EOF                       VALUE '10'.
014600 77  WS-OPEN-PARAMS                 PIC  X(01) VALUE 'N'.
014700     88 88-OPEN-PARAMS-SI                      VALUE 'S'.
014800     88 88-OPEN-PARAMS-NO                      VALUE 'N'.
014900
015000 77  FS-CUENTAS                     PIC  X(02) VALUE ' '.
015100     88 88-FS-CUENTAS-OK                       VALUE '00'.
015200     88 88-FS-CUENTAS-EOF                      VALUE '10'.
015300 77  WS-OPEN-CUENTAS                PIC  X(01) VALUE 'N'.
015400     88 88-OPEN-CUENTAS-SI                     VALUE 'S'.
015500     88 88-OPEN-CUENTAS-NO                     VALUE 'N'.
015600
015700 77  FS-PROGMOV                     PIC  X(02) VALUE ' '.
015800     88 88-FS-PROGMOV-OK                       VALUE '00'.
015900     88 88-FS-PROGMOV-EOF                      VALUE '10'.
016000 77  WS-OPEN-PROGMOV                PIC  X(01) VALUE 'N'.
016100     88 88-OPEN-PROGMOV-SI                     VALUE 'S'.
016200     88 88-OPEN-PROGMOV-NO                     VALUE 'N'.
016300
016400 77  FS-LIBRO                       PIC  X(02) VALUE ' '.
016500     88 88-FS-LIBRO-OK                         VALUE '00'.
016600 77  WS-OPEN-LIBRO                  PIC  X(01) VALUE 'N'.
016700     88 88-OPEN-LIBRO-SI                       VALUE 'S'.
016800     88 88-OPEN-LIBRO-NO                       VALUE 'N'.
016900
017000 77  FS-AVISOS                      PIC  X(02) VALUE ' '.
017100     88 88-FS-AVISOS-OK                        VALUE '00'.
017200 77  WS-OPEN-AVISOS                 PIC  X(01) VALUE 'N'.
017300     88 88-OPEN-AVISOS-SI                      VALUE 'S'.
017400     88 88-OPEN-AVISOS-NO                      VALUE 'N'.
017500
017600 77  FS-RESUMEN                     PIC  X(02) VALUE ' '.
017700     88 88-FS-RESUMEN-OK                       VALUE '00'.
017800 77  WS-OPEN-RESUMEN                PIC  X(01) VALUE 'N'.
017900     88 88-OPEN-RESUMEN-SI                     VALUE 'S'.
018000     88 88-OPEN-RESUMEN-NO                     VALUE 'N'.
018100
018200*    CONTADORES DE CONTROL
018300 77  WS-LEIDOS-CUENTAS              PIC  9(05) COMP VALUE 0.
018400 77  WS-LEIDOS-PROGMOV              PIC  9(05) COMP VALUE 0.
018500 77  WS-CANT-ASIENTOS               PIC  9(07) COMP VALUE 0.
018600 77  WS-CANT-AVISOS                 PIC  9(07) COMP VALUE 0.
018700 77  WS-CANT-ASIENTOS-ED            PIC  ZZZ.ZZZ.ZZ9.
018800 77  WS-CANT-AVISOS-ED              PIC  ZZZ.ZZZ.ZZ9.
018900
019000*    REGISTROS DE TRABAJO (COPIAS DE LOS LAYOUTS DE NEGOCIO)
019100 COPY WPARM.
019200 COPY WCUENTA.
019300 COPY WMOVPRG.
019400 COPY WASIENTO.
019500 COPY WAVISO.
019600 COPY WRESUMEN.
019700
019800*    TABLA DE CUENTAS EN MEMORIA
019900 77  WCN-MAX-CTA                    PIC  9(03) COMP VALUE 050.
020000 77  WS-CTA-CANT                    PIC  9(03) COMP VALUE 0.
020100 77  WS-CTA-IDX-HALLADO             PIC  9(03) COMP VALUE 0.
020200 77  WS-BUSCA-NOMBRE                PIC  X(12) VALUE ' '.
020300 01  WT-CUENTAS.
020400     03 WT-CTA-TABLA OCCURS 050 TIMES INDEXED BY IDX-CTA.
020500        05 WT-CTA-NOMBRE            PIC  X(12).
020600        05 WT-CTA-SALDO             PIC  S9(07)V99.
020700        05 WT-CTA-CLASE             PIC  X(01).
020800           88 WT-CTA-ES-ACTIVO                 VALUE 'A'.
020900           88 WT-CTA-ES-PASIVO                 VALUE 'L'.
021000        05 FILLER                   PIC  X(05).
021100
021200*    TABLA DE PROGRAMACIONES (AGENDA) EN MEMORIA
021300 77  WCN-MAX-PROG                   PIC  9(03) COMP VALUE 200.
021400 77  WS-PROG-CANT                   PIC  9(03) COMP VALUE 0.
021500 77  WS-IDX-GANADOR                 PIC  9(03) COMP VALUE 0.
021600 77  WS-MIN-FECHA                   PIC  9(08) VALUE 0.
021700 77  WS-HAY-PROXIMA                 PIC  X(01) VALUE 'N'.
021800     88 WS-SI-HAY-PROXIMA                      VALUE 'S'.
021900     88 WS-NO-HAY-PROXIMA                      VALUE 'N'.
022000 01  WT-PROGRAMACIONES.
022100     03 WT-PRG-TABLA OCCURS 200 TIMES INDEXED BY IDX-PRG.
022200        05 WT-PRG-TIPO              PIC  X(01).
022300           88 WT-PRG-ES-INTERVALO              VALUE 'I'.
022400        05 WT-PRG-DESCRIPCION       PIC  X(20).
022500        05 WT-PRG-DEBITO            PIC  X(12).
022600        05 WT-PRG-CREDITO           PIC  X(12).
022700        05 WT-PRG-IMPORTE           PIC  S9(07)V99.
022800        05 WT-PRG-P1                PIC  9(08).
022900        05 WT-PRG-P1-VISTA REDEFINES WT-PRG-P1.
023000           07 WT-PRG-P1-ALTO         PIC  9(06).
023100           07 WT-PRG-P1-BAJO         PIC  9(02).
023200        05 WT-PRG-DESDE             PIC  9(08).
023300        05 WT-PRG-HASTA             PIC  9(08).
023400        05 WT-PRG-FIN-EFECTIVA      PIC  9(08).
023500        05 WT-PRG-PROXIMA           PIC  9(08).
023600        05 WT-PRG-ESTADO            PIC  X(01).
023700           88 WT-PRG-VIGENTE                   VALUE 'N'.
023800           88 WT-PRG-AGOTADA                    VALUE 'S'.
023900        05 FILLER                   PIC  X(05).
024000
024100*    COLA FIFO DE ASIENTOS INYECTADOS POR LOS ACTORES
024200 77  WCN-MAX-COLA                   PIC  9(02) COMP VALUE 20.
024300 77  WS-COLA-CANT                   PIC  9(02) COMP VALUE 0.
024400 01  WT-COLA.
024500     03 WT-COLA-TABLA OCCURS 20 TIMES INDEXED BY IDX-COLA.
024600        05 WT-COL-FECHA             PIC  9(08).
024700        05 WT-COL-DESCRIPCION       PIC  X(20).
024800        05 WT-COL-DEBITO            PIC  X(12).
024900        05 WT-COL-CREDITO           PIC  X(12).
025000        05 WT-COL-IMPORTE           PIC  S9(07)V99.
025100        05 FILLER                   PIC  X(05).
025200 77  WS-INJ-FECHA                   PIC  9(08).
025300 77  WS-INJ-DESCRIPCION             PIC  X(20).
025400 77  WS-INJ-DEBITO                  PIC  X(12).
025500 77  WS-INJ-CREDITO                 PIC  X(12).
025600 77  WS-INJ-IMPORTE                 PIC  S9(07)V99.
025700
025800*    ASIENTO (ENTRADA) QUE SE ESTA PROCESANDO AHORA MISMO
025900 01  WS-ENT-FECHA-GRP.
026000     03 WS-ENT-FECHA                PIC  9(08).
026100     03 FILLER                      PIC  X(02).
026200 01  WS-ENT-FECHA-COMP REDEFINES WS-ENT-FECHA-GRP.
026300     03 WS-EFC-AAAA                 PIC  9(04).
026400     03 WS-EFC-MM                   PIC  9(02).
026500     03 WS-EFC-DD                   PIC  9(02).
026600     03 FILLER                      PIC  X(02).
026700 77  WS-ENT-DESCRIPCION             PIC  X(20).
026800 77  WS-ENT-DEBITO                  PIC  X(12).
026900 77  WS-ENT-CREDITO                 PIC  X(12).
027000 77  WS-ENT-IMPORTE                 PIC  S9(07)V99.
027100
027200*    SALDOS Y NETO DE LA SIMULACION
027300 77  WS-SALDO-CHEQUES               PIC  S9(07)V99.
027400 77  WS-TOT-ACTIVOS                 PIC  S9(09)V99.
027500 77  WS-TOT-PASIVOS                 PIC  S9(09)V99.
027600 77  WS-NETO                        PIC  S9(09)V99.
027700 01  WS-IMPORTE-AVISO-GRP.
027800     03 WS-IMPORTE-AVISO-ED         PIC  -9999999.99.
027900     03 FILLER                      PIC  X(01).
028000 01  WS-IMPORTE-AVISO-ALFA REDEFINES WS-IMPORTE-AVISO-GRP.
028100     03 FILLER                      PIC  X(12).
028200
028300*    CALCULO DEL ACTOR DE AHORRO SOBRE INGRESOS
028400 77  WS-AHORRO                      PIC  S9(07)V99.
028500 77  WS-IDX-CHEQUES                 PIC  9(03) COMP VALUE 0.
028600 77  WS-IDX-AHORRO                  PIC  9(03) COMP VALUE 0.
028700 77  WS-CLAVE-LARGO                 PIC  9(02) COMP VALUE 0.
028800 77  WS-POS-CLAVE                   PIC  9(02) COMP VALUE 0.
028900 77  WS-POS-MAX                     PIC  9(02) COMP VALUE 0.
029000 77  WS-CLAVE-HALLADA               PIC  X(01) VALUE 'N'.
029100     88 WS-SE-HALLO-CLAVE                       VALUE 'S'.
029200     88 WS-NO-SE-HALLO-CLAVE                    VALUE 'N'.
029300
029400*    CALCULO DEL ACTOR DE COBERTURA DE DESCUBIERTO
029500 77  WS-DEFICIT                     PIC  S9(07)V99.
029600 77  WS-INTENTO                     PIC  S9(07)V99.
029700 77  WS-SALDO-AHORRO-NEG            PIC  S9(07)V99.
029800
029900*    LINKAGE DE LOS SUBPROGRAMAS CALLED
030000 COPY WCALFEC.
030100 COPY WCANCELA.
030200
030300 PROCEDURE DIVISION.
030400*-------------------------------------------------------------*
030500
030600 00000-CUERPO-PRINCIPAL.
030700*-----------------------
030800
030900     PERFORM 10000-INICIO.
031000
031100     PERFORM 20000-PROCESO.
031200
031300     PERFORM 30000-FINALIZO.
031400
031500     STOP RUN.
031600
031700 10000-INICIO.
031800*-------------
031900
032000     INITIALIZE WCANCELA.
032100     MOVE CTE-PROGRAMA                TO WCANCELA-PROGRAMA.
032200
032300     PERFORM 10100-ABRO-ARCHIVOS.
032400     PERFORM 10200-LEO-PARAMETROS.
032500     PERFORM 10300-CARGO-CUENTAS.
032600     PERFORM 10400-CARGO-PROGRAMACIONES.
032700     PERFORM 10500-INICIALIZO-PRIMERAS-FECHAS.
032800
032900 FIN-10000.
033000     EXIT.
033100
033200 10100-ABRO-ARCHIVOS.
033300*-------------------
033400
033500     MOVE '10100-ABRO-ARCHIVOS'       TO WS-PARRAFO.
033600
033700     OPEN INPUT PARAMS.
033800     EVALUATE FS-PARAMS
033900         WHEN '00'
034000              SET 88-OPEN-PARAMS-SI   TO TRUE
034100         WHEN OTHER
034200              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
034300              MOVE 'PARAMS'           TO WCANCELA-RECURSO
034400              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
034500              MOVE FS-PARAMS          TO WCANCELA-CODRET
034600              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
034700              PERFORM 99999-CANCELO
034800     END-EVALUATE.
034900
035000     OPEN INPUT CUENTAS.
035100     EVALUATE FS-CUENTAS
035200         WHEN '00'
035300              SET 88-OPEN-CUENTAS-SI  TO TRUE
035400         WHEN OTHER
035500              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
035600              MOVE 'CUENTAS'          TO WCANCELA-RECURSO
035700              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
035800              MOVE FS-CUENTAS         TO WCANCELA-CODRET
035900              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
036000              PERFORM 99999-CANCELO
036100     END-EVALUATE.
036200
036300     OPEN INPUT PROGMOV.
036400     EVALUATE FS-PROGMOV
036500         WHEN '00'
036600              SET 88-OPEN-PROGMOV-SI  TO TRUE
036700         WHEN OTHER
036800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
036900              MOVE 'PROGMOV'          TO WCANCELA-RECURSO
037000              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
037100              MOVE FS-PROGMOV         TO WCANCELA-CODRET
037200              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
037300              PERFORM 99999-CANCELO
037400     END-EVALUATE.
037500
037600     OPEN OUTPUT LIBRO.
037700     EVALUATE FS-LIBRO
037800         WHEN '00'
037900              SET 88-OPEN-LIBRO-SI    TO TRUE
038000         WHEN OTHER
038100              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
038200              MOVE 'LIBRO'            TO WCANCELA-RECURSO
038300              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
038400              MOVE FS-LIBRO           TO WCANCELA-CODRET
038500              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
038600              PERFORM 99999-CANCELO
038700     END-EVALUATE.
038800
038900     OPEN OUTPUT AVISOS.
039000     EVALUATE FS-AVISOS
039100         WHEN '00'
039200              SET 88-OPEN-AVISOS-SI   TO TRUE
039300         WHEN OTHER
039400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
039500              MOVE 'AVISOS'           TO WCANCELA-RECURSO
039600              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
039700              MOVE FS-AVISOS          TO WCANCELA-CODRET
039800              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
039900              PERFORM 99999-CANCELO
040000     END-EVALUATE.
040100
040200     OPEN OUTPUT RESUMEN.
040300     EVALUATE FS-RESUMEN
040400         WHEN '00'
040500              SET 88-OPEN-RESUMEN-SI  TO TRUE
040600         WHEN OTHER
040700              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
040800              MOVE 'RESUMEN'          TO WCANCELA-RECURSO
040900              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
041000              MOVE FS-RESUMEN         TO WCANCELA-CODRET
041100              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
041200              PERFORM 99999-CANCELO
041300     END-EVALUATE.
041400
041500 FIN-10100.
041600     EXIT.
041700
041800 10200-LEO-PARAMETROS.
041900*---------------------
042000
042100     MOVE '10200-LEO-PARAMETROS'      TO WS-PARRAFO.
042200
042300     READ PARAMS INTO REG-PARAMETROS.
042400
042500     EVALUATE FS-PARAMS
042600         WHEN '00'
042700              CONTINUE
042800         WHEN OTHER
042900              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
043000              MOVE 'PARAMS'           TO WCANCELA-RECURSO
043100              MOVE 'READ'             TO WCANCELA-OPERACION
043200              MOVE FS-PARAMS          TO WCANCELA-CODRET
043300              MOVE 'FALTA REG PARAM'  TO WCANCELA-MENSAJE
043400              PERFORM 99999-CANCELO
043500     END-EVALUATE.
043600
043700 FIN-10200.
043800     EXIT.
043900
044000 10300-CARGO-CUENTAS.
044100*--------------------
044200
044300     PERFORM 11000-READ-CUENTAS.
044400
044500     PERFORM 10310-CARGAR-UNA-CUENTA
044600             UNTIL 88-FS-CUENTAS-EOF.
044700
044800 FIN-10300.
044900     EXIT.
045000
045100 10310-CARGAR-UNA-CUENTA.
045200*------------------------
045300
045400     ADD 1                            TO WS-CTA-CANT.
045500
045600     IF WS-CTA-CANT > WCN-MAX-CTA
045700        MOVE '10310-CARGAR-UNA-CUENTA' TO WCANCELA-PARRAFO
045800        MOVE 'WT-CUENTAS'              TO WCANCELA-RECURSO
045900        MOVE 'ALTA CUENTA'             TO WCANCELA-OPERACION
046000        MOVE '99'                      TO WCANCELA-CODRET
046100        MOVE 'TABLA DE CUENTAS EXCEDIDA'
046200                                        TO WCANCELA-MENSAJE
046300        PERFORM 99999-CANCELO
046400     END-IF.
046500
046600     MOVE CTA-NOMBRE                  TO WT-CTA-NOMBRE (WS-CTA-CANT).
046700     MOVE CTA-SALDO-INICIAL           TO WT-CTA-SALDO  (WS-CTA-CANT).
046800     MOVE CTA-CLASE                   TO WT-CTA-CLASE  (WS-CTA-CANT).
046900
047000     PERFORM 11000-READ-CUENTAS.
047100
047200 FIN-10310.
047300     EXIT.
047400
047500 11000-READ-CUENTAS.
047600*-------------------
047700
047800     MOVE '11000-READ-CUENTAS'        TO WS-PARRAFO.
047900
048000     READ CUENTAS INTO REG-CUENTA.
048100
048200     EVALUATE TRUE
048300         WHEN 88-FS-CUENTAS-OK
048400              ADD 1                   TO WS-LEIDOS-CUENTAS
048500         WHEN 88-FS-CUENTAS-EOF
048600              CONTINUE
048700         WHEN OTHER
048800              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
048900              MOVE 'CUENTAS'          TO WCANCELA-RECURSO
049000              MOVE 'READ'             TO WCANCELA-OPERACION
049100              MOVE FS-CUENTAS         TO WCANCELA-CODRET
049200              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
049300              PERFORM 99999-CANCELO
049400     END-EVALUATE.
049500
049600 FIN-11000.
049700     EXIT.
049800
049900 10400-CARGO-PROGRAMACIONES.
050000*---------------------------
050100
050200     PERFORM 11100-READ-PROGMOV.
050300
050400     PERFORM 10410-CARGAR-UNA-PROGRAMACION
050500             UNTIL 88-FS-PROGMOV-EOF.
050600
050700 FIN-10400.
050800     EXIT.
050900
051000 10410-CARGAR-UNA-PROGRAMACION.
051100*------------------------------
051200
051300     ADD 1                            TO WS-PROG-CANT.
051400
051500     IF WS-PROG-CANT > WCN-MAX-PROG
051600        MOVE '10410-CARGAR-UNA-PROGRAMACION'
051700                                        TO WCANCELA-PARRAFO
051800        MOVE 'WT-PROGRAMACIONES'        TO WCANCELA-RECURSO
051900        MOVE 'ALTA PROGRAMACION'        TO WCANCELA-OPERACION
052000        MOVE '99'                       TO WCANCELA-CODRET
052100        MOVE 'TABLA DE PROGRAMACIONES EXCEDIDA'
052200                                         TO WCANCELA-MENSAJE
052300        PERFORM 99999-CANCELO
052400     END-IF.
052500
052600     MOVE PRG-TIPO            TO WT-PRG-TIPO        (WS-PROG-CANT).
052700     MOVE PRG-DESCRIPCION     TO WT-PRG-DESCRIPCION (WS-PROG-CANT).
052800     MOVE PRG-DEBITO          TO WT-PRG-DEBITO      (WS-PROG-CANT).
052900     MOVE PRG-CREDITO         TO WT-PRG-CREDITO     (WS-PROG-CANT).
053000     MOVE PRG-IMPORTE         TO WT-PRG-IMPORTE     (WS-PROG-CANT).
053100     MOVE PRG-P1              TO WT-PRG-P1          (WS-PROG-CANT).
053200     MOVE PRG-DESDE           TO WT-PRG-DESDE       (WS-PROG-CANT).
053300     MOVE PRG-HASTA           TO WT-PRG-HASTA       (WS-PROG-CANT).
053400
053500     PERFORM 11100-READ-PROGMOV.
053600
053700 FIN-10410.
053800     EXIT.
053900
054000 11100-READ-PROGMOV.
054100*-------------------
054200
054300     MOVE '11100-READ-PROGMOV'        TO WS-PARRAFO.
054400
054500     READ PROGMOV INTO REG-MOVPRG.
054600
054700     EVALUATE TRUE
054800         WHEN 88-FS-PROGMOV-OK
054900              ADD 1                   TO WS-LEIDOS-PROGMOV
055000         WHEN 88-FS-PROGMOV-EOF
055100              CONTINUE
055200         WHEN OTHER
055300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
055400              MOVE 'PROGMOV'          TO WCANCELA-RECURSO
055500              MOVE 'READ'             TO WCANCELA-OPERACION
055600              MOVE FS-PROGMOV         TO WCANCELA-CODRET
055700              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
055800              PERFORM 99999-CANCELO
055900     END-EVALUATE.
056000
056100 FIN-11100.
056200     EXIT.
056300
056400 10500-INICIALIZO-PRIMERAS-FECHAS.
056500*---------------------------------
056600
056700     PERFORM 10510-FIJAR-PRIMERA-FECHA
056800             VARYING IDX-PRG FROM 1 BY 1
056900             UNTIL IDX-PRG > WS-PROG-CANT.
057000
057100 FIN-10500.
057200     EXIT.
057300
057400 10510-FIJAR-PRIMERA-FECHA.
057500*--------------------------
057600
057700     SET WT-PRG-VIGENTE (IDX-PRG)      TO TRUE.
057800
057900     IF WT-PRG-HASTA (IDX-PRG) = 0
058000        MOVE PRM-FIN             TO WT-PRG-FIN-EFECTIVA (IDX-PRG)
058100     ELSE
058200        IF WT-PRG-HASTA (IDX-PRG) > PRM-FIN
058300           MOVE PRM-FIN          TO WT-PRG-FIN-EFECTIVA (IDX-PRG)
058400        ELSE
058500           MOVE WT-PRG-HASTA (IDX-PRG)
058600                                 TO WT-PRG-FIN-EFECTIVA (IDX-PRG)
058700        END-IF
058800     END-IF.
058900
059000*    EL INTERVALO ES UNA PROGRESION ARITMETICA ANCLADA EN LA
059100*    FECHA DE INICIO DE LA CORRIDA, NO EN SCH-BEGIN - POR ESO
059200*    SU PRIMERA OCURRENCIA SE PIDE SIEMPRE DESDE PRM-INICIO Y
059300*    EL RECORTE POR SCH-BEGIN SE APLICA DESPUES, AVANZANDO
059400*    OCURRENCIA POR OCURRENCIA (10520). LOS DEMAS TIPOS SON
059500*    DE CALENDARIO ABSOLUTO: PEDIR LA PRIMERA OCURRENCIA DESDE
059600*    MAX(PRM-INICIO, SCH-BEGIN) YA DA EL RESULTADO CORRECTO.
059700     IF WT-PRG-ES-INTERVALO (IDX-PRG)
059800        MOVE PRM-INICIO                 TO WCALFEC-FECHA-REF
059900     ELSE
060000        IF WT-PRG-DESDE (IDX-PRG) > PRM-INICIO
060100           MOVE WT-PRG-DESDE (IDX-PRG)   TO WCALFEC-FECHA-REF
060200        ELSE
060300           MOVE PRM-INICIO               TO WCALFEC-FECHA-REF
060400        END-IF
060500     END-IF.
060600
060700     MOVE '1'                           TO WCALFEC-MODO.
060800     MOVE WT-PRG-TIPO (IDX-PRG)         TO WCALFEC-TIPO.
060900     MOVE WT-PRG-P1   (IDX-PRG)         TO WCALFEC-P1.
061000
061100     CALL 'CALCFEC' USING WCALFEC.
061200
061300     IF WT-PRG-ES-INTERVALO (IDX-PRG)
061400        PERFORM 10520-SALTAR-INTERVALO-A-DESDE
061500                UNTIL WCALFEC-RC-SIN-FECHA
061600                OR WCALFEC-FECHA-PROX NOT < WT-PRG-DESDE (IDX-PRG)
061700     END-IF.
061800
061900     PERFORM 20320-FIJAR-PROXIMA-O-AGOTADA.
062000
062100 FIN-10510.
062200     EXIT.
062300
062400 10520-SALTAR-INTERVALO-A-DESDE.
062500*--------------------------------
062600
062700     MOVE WCALFEC-FECHA-PROX            TO WCALFEC-FECHA-REF.
062800     MOVE '2'                           TO WCALFEC-MODO.
062900
063000     CALL 'CALCFEC' USING WCALFEC.
063100
063200 FIN-10520.
063300     EXIT.
063400
063500 20000-PROCESO.
063600*-------------
063700
063800     PERFORM 20100-BUSCO-PROXIMA.
063900
064000     PERFORM 20200-ARMAR-ENTRADA
064100             UNTIL WS-NO-HAY-PROXIMA.
064200
064300 FIN-20000.
064400     EXIT.
064500
064600 20100-BUSCO-PROXIMA.
064700*--------------------
064800
064900     MOVE 0                           TO WS-IDX-GANADOR.
065000     MOVE 99999999                    TO WS-MIN-FECHA.
065100
065200     PERFORM 20110-PROBAR-UNA-PROGRAMACION
065300             VARYING IDX-PRG FROM 1 BY 1
065400             UNTIL IDX-PRG > WS-PROG-CANT.
065500
065600     IF WS-IDX-GANADOR > 0
065700        SET WS-SI-HAY-PROXIMA         TO TRUE
065800     ELSE
065900        SET WS-NO-HAY-PROXIMA         TO TRUE
066000     END-IF.
066100
066200 FIN-20100.
066300     EXIT.
066400
066500 20110-PROBAR-UNA-PROGRAMACION.
066600*------------------------------
066700
066800     IF WT-PRG-VIGENTE (IDX-PRG)
066900        AND WT-PRG-PROXIMA (IDX-PRG) < WS-MIN-FECHA
067000        MOVE WT-PRG-PROXIMA (IDX-PRG)  TO WS-MIN-FECHA
067100        MOVE IDX-PRG                   TO WS-IDX-GANADOR
067200     END-IF.
067300
067400 FIN-20110.
067500     EXIT.
067600
067700 20200-ARMAR-ENTRADA.
067800*--------------------
067900
068000     MOVE WT-PRG-PROXIMA     (WS-IDX-GANADOR) TO WS-ENT-FECHA.
068100     MOVE WT-PRG-DESCRIPCION (WS-IDX-GANADOR) TO WS-ENT-DESCRIPCION.
068200     MOVE WT-PRG-DEBITO      (WS-IDX-GANADOR) TO WS-ENT-DEBITO.
068300     MOVE WT-PRG-CREDITO     (WS-IDX-GANADOR) TO WS-ENT-CREDITO.
068400     MOVE WT-PRG-IMPORTE     (WS-IDX-GANADOR) TO WS-ENT-IMPORTE.
068500
068600     PERFORM 21000-POSTEAR-ENTRADA THRU FIN-21000.
068700
068800     PERFORM 20300-AVANZAR-PROGRAMACION.
068900
069000     PERFORM 20400-DESENCOLAR-ENTRADA
069100             UNTIL WS-COLA-CANT = 0.
069200
069300     PERFORM 20100-BUSCO-PROXIMA.
069400
069500 FIN-20200.
069600     EXIT.
069700
069800 20250-ENCOLAR-ENTRADA.
069900*----------------------
070000
070100     IF WS-COLA-CANT >= WCN-MAX-COLA
070200        MOVE '20250-ENCOLAR-ENTRADA'   TO WCANCELA-PARRAFO
070300        MOVE 'WT-COLA'                 TO WCANCELA-RECURSO
070400        MOVE 'ENCOLAR'                 TO WCANCELA-OPERACION
070500        MOVE '99'                      TO WCANCELA-CODRET
070600        MOVE 'COLA DE ACTORES EXCEDIDA' TO WCANCELA-MENSAJE
070700        PERFORM 99999-CANCELO
070800     ELSE
070900        ADD 1                          TO WS-COLA-CANT
071000        MOVE WS-INJ-FECHA       TO WT-COL-FECHA       (WS-COLA-CANT)
071100        MOVE WS-INJ-DESCRIPCION TO WT-COL-DESCRIPCION (WS-COLA-CANT)
071200        MOVE WS-INJ-DEBITO      TO WT-COL-DEBITO      (WS-COLA-CANT)
071300        MOVE WS-INJ-CREDITO     TO WT-COL-CREDITO     (WS-COLA-CANT)
071400        MOVE WS-INJ-IMPORTE     TO WT-COL-IMPORTE     (WS-COLA-CANT)
071500     END-IF.
071600
071700 FIN-20250.
071800     EXIT.
071900
072000 20300-AVANZAR-PROGRAMACION.
072100*---------------------------
072200
072300     MOVE WS-IDX-GANADOR                TO IDX-PRG.
072400     MOVE '2'                           TO WCALFEC-MODO.
072500     MOVE WT-PRG-TIPO    (IDX-PRG)      TO WCALFEC-TIPO.
072600     MOVE WT-PRG-P1      (IDX-PRG)      TO WCALFEC-P1.
072700     MOVE WT-PRG-PROXIMA (IDX-PRG)      TO WCALFEC-FECHA-REF.
072800
072900     CALL 'CALCFEC' USING WCALFEC.
073000
073100     PERFORM 20320-FIJAR-PROXIMA-O-AGOTADA.
073200
073300 FIN-20300.
073400     EXIT.
073500
073600 20320-FIJAR-PROXIMA-O-AGOTADA.
073700*------------------------------
073800
073900     EVALUATE TRUE
074000        WHEN WCALFEC-RC-SIN-FECHA
074100           SET WT-PRG-AGOTADA (IDX-PRG)    TO TRUE
074200        WHEN WCALFEC-RC-OK
074300           IF WCALFEC-FECHA-PROX > WT-PRG-FIN-EFECTIVA (IDX-PRG)
074400              SET WT-PRG-AGOTADA (IDX-PRG) TO TRUE                CF-126  
074500           ELSE
074600              MOVE WCALFEC-FECHA-PROX
074700                                TO WT-PRG-PROXIMA (IDX-PRG)
074800           END-IF
074900        WHEN OTHER
075000           MOVE '20320-FIJAR-PROXIMA-O-AGOTADA'
075100                                        TO WCANCELA-PARRAFO
075200           MOVE 'WCALFEC'               TO WCANCELA-RECURSO
075300           MOVE 'CALCULAR PROXIMA FECHA'
075400                                        TO WCANCELA-OPERACION
075500           MOVE '99'                    TO WCANCELA-CODRET
075600           MOVE 'CODIGO DE RETORNO NO CATALOGADO DE CALCFEC'
075700                                        TO WCANCELA-MENSAJE
075800           PERFORM 99999-CANCELO
075900     END-EVALUATE.
076000
076100 FIN-20320.
076200     EXIT.
076300
076400 20400-DESENCOLAR-ENTRADA.
076500*-------------------------
076600
076700     MOVE WT-COL-FECHA       (1) TO WS-ENT-FECHA.
076800     MOVE WT-COL-DESCRIPCION (1) TO WS-ENT-DESCRIPCION.
076900     MOVE WT-COL-DEBITO      (1) TO WS-ENT-DEBITO.
077000     MOVE WT-COL-CREDITO     (1) TO WS-ENT-CREDITO.
077100     MOVE WT-COL-IMPORTE     (1) TO WS-ENT-IMPORTE.
077200
077300     PERFORM 20410-CORRER-COLA
077400             VARYING IDX-COLA FROM 1 BY 1
077500             UNTIL IDX-COLA >= WS-COLA-CANT.
077600
077700     SUBTRACT 1                  FROM WS-COLA-CANT.
077800
077900     PERFORM 21000-POSTEAR-ENTRADA THRU FIN-21000.
078000
078100 FIN-20400.
078200     EXIT.
078300
078400 20410-CORRER-COLA.
078500*------------------
078600
078700     MOVE WT-COL-FECHA       (IDX-COLA + 1)
078800                          TO WT-COL-FECHA       (IDX-COLA).
078900     MOVE WT-COL-DESCRIPCION (IDX-COLA + 1)
079000                          TO WT-COL-DESCRIPCION (IDX-COLA).
079100     MOVE WT-COL-DEBITO      (IDX-COLA + 1)
079200                          TO WT-COL-DEBITO      (IDX-COLA).
079300     MOVE WT-COL-CREDITO     (IDX-COLA + 1)
079400                          TO WT-COL-CREDITO     (IDX-COLA).
079500     MOVE WT-COL-IMPORTE     (IDX-COLA + 1)
079600                          TO WT-COL-IMPORTE     (IDX-COLA).
079700
079800 FIN-20410.
079900     EXIT.
080000
080100 21000-POSTEAR-ENTRADA.
080200*----------------------
080300
080400     PERFORM 21010-ACTUALIZAR-SALDOS.
080500     PERFORM 21500-CALCULAR-NETO.
080600     PERFORM 21100-GRABAR-ASIENTO.
080700     PERFORM 21210-AVISO-ACTIVOS-NEG.
080800     PERFORM 21220-AVISO-RETIRO.
080900     PERFORM 21300-ACTOR-AHORRO-INGRESO.
081000     PERFORM 21400-ACTOR-CUBRIR-NEGATIVO.
081100
081200 FIN-21000.
081300     EXIT.
081400
081500 21010-ACTUALIZAR-SALDOS.
081600*------------------------
081700
081800     ADD 1                            TO WS-CANT-ASIENTOS.
081900
082000     MOVE WS-ENT-DEBITO                TO WS-BUSCA-NOMBRE.
082100     PERFORM 10320-BUSCO-CUENTA.
082200     IF WS-CTA-IDX-HALLADO > 0
082300        ADD WS-ENT-IMPORTE TO WT-CTA-SALDO (WS-CTA-IDX-HALLADO)
082400     END-IF.
082500
082600     MOVE WS-ENT-CREDITO                TO WS-BUSCA-NOMBRE.
082700     PERFORM 10320-BUSCO-CUENTA.
082800     IF WS-CTA-IDX-HALLADO > 0
082900        SUBTRACT WS-ENT-IMPORTE
083000                  FROM WT-CTA-SALDO (WS-CTA-IDX-HALLADO)
083100     END-IF.
083200
083300 FIN-21010.
083400     EXIT.
083500
083600 10320-BUSCO-CUENTA.
083700*-------------------
083800
083900     MOVE 0                             TO WS-CTA-IDX-HALLADO.
084000
084100     PERFORM 10325-PROBAR-UNA-CUENTA
084200             VARYING IDX-CTA FROM 1 BY 1
084300             UNTIL IDX-CTA > WS-CTA-CANT.
084400
084500 FIN-10320.
084600     EXIT.
084700
084800 10325-PROBAR-UNA-CUENTA.
084900*------------------------
085000
085100     IF WT-CTA-NOMBRE (IDX-CTA) = WS-BUSCA-NOMBRE
085200        MOVE IDX-CTA                    TO WS-CTA-IDX-HALLADO
085300     END-IF.
085400
085500 FIN-10325.
085600     EXIT.
085700
085800 21100-GRABAR-ASIENTO.
085900*---------------------
086000
086100     MOVE '21100-GRABAR-ASIENTO'        TO WS-PARRAFO.
086200
086300     MOVE WCN-CTA-CHEQUES               TO WS-BUSCA-NOMBRE.
086400     PERFORM 10320-BUSCO-CUENTA.
086500     IF WS-CTA-IDX-HALLADO > 0
086600        MOVE WT-CTA-SALDO (WS-CTA-IDX-HALLADO)
086700                                          TO WS-SALDO-CHEQUES
086800     ELSE
086900        MOVE 0                           TO WS-SALDO-CHEQUES
087000     END-IF.
087100
087200     MOVE SPACES                         TO REG-ASIENTO.
087300     MOVE WS-EFC-AAAA                    TO ASI-FECHA-ED (1:4).
087400     MOVE '-'                            TO ASI-FECHA-ED (5:1).
087500     MOVE WS-EFC-MM                      TO ASI-FECHA-ED (6:2).
087600     MOVE '-'                            TO ASI-FECHA-ED (8:1).
087700     MOVE WS-EFC-DD                       TO ASI-FECHA-ED (9:2).
087800     MOVE WS-ENT-DESCRIPCION              TO ASI-DESCRIPCION.
087900     MOVE WS-ENT-DEBITO                   TO ASI-DEBITO.
088000     MOVE WS-ENT-CREDITO                  TO ASI-CREDITO.
088100     MOVE WS-ENT-IMPORTE                  TO ASI-IMPORTE-ED.
088200     MOVE WS-SALDO-CHEQUES                TO ASI-CAJA-ED.
088300     MOVE WS-NETO                         TO ASI-NETO-ED.
088400
088500     WRITE REG-LIBRO-FD FROM REG-ASIENTO.
088600
088700     EVALUATE FS-LIBRO
088800         WHEN '00'
088900              CONTINUE
089000         WHEN OTHER
089100              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
089200              MOVE 'LIBRO'                TO WCANCELA-RECURSO
089300              MOVE 'WRITE'                TO WCANCELA-OPERACION
089400              MOVE FS-LIBRO               TO WCANCELA-CODRET
089500              MOVE 'ERROR EN WRITE'       TO WCANCELA-MENSAJE
089600              PERFORM 99999-CANCELO
089700     END-EVALUATE.
089800
089900 FIN-21100.
090000     EXIT.
090100
090200 21210-AVISO-ACTIVOS-NEG.
090300*------------------------
090400
090500     IF WS-TOT-ACTIVOS < 0
090600        MOVE SPACES                      TO AVI-TEXTO
090700        MOVE WS-TOT-ACTIVOS               TO WS-IMPORTE-AVISO-ED
090800        MOVE 'ASSETS NEGATIVE '           TO AVI-TEXTO (1:16)
090900        MOVE WS-IMPORTE-AVISO-ED           TO AVI-TEXTO (17:11)
091000        MOVE WS-ENT-FECHA                 TO AVI-FECHA
091100        PERFORM 21230-GRABAR-AVISO
091200     END-IF.
091300
091400 FIN-21210.
091500     EXIT.
091600
091700 21220-AVISO-RETIRO.
091800*-------------------
091900
092000     IF WS-ENT-CREDITO = WCN-CTA-AHORRO
092100        MOVE SPACES                      TO AVI-TEXTO
092200        MOVE WS-ENT-IMPORTE               TO WS-IMPORTE-AVISO-ED
092300        MOVE 'WITHDRAW '                  TO AVI-TEXTO (1:9)
092400        MOVE WS-IMPORTE-AVISO-ED           TO AVI-TEXTO (10:11)
092500        MOVE ' FROM '                      TO AVI-TEXTO (21:6)
092600        MOVE WS-ENT-CREDITO                TO AVI-TEXTO (27:12)
092700        MOVE ' TO '                        TO AVI-TEXTO (39:4)
092800        MOVE WS-ENT-DEBITO                 TO AVI-TEXTO (43:12)
092900        MOVE WS-ENT-FECHA                  TO AVI-FECHA
093000        PERFORM 21230-GRABAR-AVISO
093100     END-IF.
093200
093300 FIN-21220.
093400     EXIT.
093500
093600 21230-GRABAR-AVISO.
093700*-------------------
093800
093900     MOVE '21230-GRABAR-AVISO'            TO WS-PARRAFO.
094000
094100     ADD 1                                 TO WS-CANT-AVISOS.
094200
094300     WRITE REG-AVISOS-FD FROM REG-AVISO.
094400
094500     EVALUATE FS-AVISOS
094600         WHEN '00'
094700              CONTINUE
094800         WHEN OTHER
094900              MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
095000              MOVE 'AVISOS'                 TO WCANCELA-RECURSO
095100              MOVE 'WRITE'                  TO WCANCELA-OPERACION
095200              MOVE FS-AVISOS                TO WCANCELA-CODRET
095300              MOVE 'ERROR EN WRITE'         TO WCANCELA-MENSAJE
095400              PERFORM 99999-CANCELO
095500     END-EVALUATE.
095600
095700 FIN-21230.
095800     EXIT.
095900
096000 21300-ACTOR-AHORRO-INGRESO.
096100*---------------------------
096200
096300     IF WS-ENT-DEBITO = WCN-CTA-CHEQUES
096400        AND WS-ENT-IMPORTE > 0
096500        PERFORM 21310-BUSCO-CLAVE-INGRESO
096600        IF WS-SE-HALLO-CLAVE
096700           PERFORM 21320-CALCULAR-AHORRO
096800        END-IF
096900     END-IF.
097000
097100 FIN-21300.
097200     EXIT.
097300
097400 21310-BUSCO-CLAVE-INGRESO.
097500*--------------------------
097600
097700     SET WS-NO-SE-HALLO-CLAVE             TO TRUE.
097800
097900     MOVE 10                              TO WS-CLAVE-LARGO.
098000     PERFORM 21335-RECORTAR-CLAVE
098100             VARYING WS-CLAVE-LARGO FROM 10 BY -1
098200             UNTIL WS-CLAVE-LARGO = 0
098300                OR PRM-CLAVE-INGRESO (WS-CLAVE-LARGO:1) NOT = ' '.
098400
098500     IF WS-CLAVE-LARGO > 0
098600        COMPUTE WS-POS-MAX = 20 - WS-CLAVE-LARGO + 1
098700        IF WS-POS-MAX > 0
098800           PERFORM 21340-PROBAR-POSICION
098900                   VARYING WS-POS-CLAVE FROM 1 BY 1
099000                   UNTIL WS-POS-CLAVE > WS-POS-MAX
099100                      OR WS-SE-HALLO-CLAVE
099200        END-IF
099300     END-IF.
099400
099500 FIN-21310.
099600     EXIT.
099700
099800 21335-RECORTAR-CLAVE.
099900*---------------------
100000
100100     CONTINUE.
100200
100300 FIN-21335.
100400     EXIT.
100500
100600 21340-PROBAR-POSICION.
100700*----------------------
100800
100900     IF WS-ENT-DESCRIPCION (WS-POS-CLAVE:WS-CLAVE-LARGO)
101000        = PRM-CLAVE-INGRESO (1:WS-CLAVE-LARGO)
101100        SET WS-SE-HALLO-CLAVE             TO TRUE
101200     END-IF.
101300
101400 FIN-21340.
101500     EXIT.
101600
101700 21320-CALCULAR-AHORRO.
101800*----------------------
101900
102000     MOVE WCN-CTA-CHEQUES                 TO WS-BUSCA-NOMBRE.
102100     PERFORM 10320-BUSCO-CUENTA.
102200     MOVE WS-CTA-IDX-HALLADO               TO WS-IDX-CHEQUES.
102300
102400     IF WS-IDX-CHEQUES > 0
102500        COMPUTE WS-AHORRO ROUNDED =
102600                (WT-CTA-SALDO (WS-IDX-CHEQUES) - WS-ENT-IMPORTE)
102700                * PRM-PORC-AHORRO
102800        IF WS-AHORRO > 0
102900           MOVE WS-ENT-FECHA               TO WS-INJ-FECHA
103000           MOVE 'AUTO-SAVE'                 TO WS-INJ-DESCRIPCION
103100           MOVE WCN-CTA-AHORRO               TO WS-INJ-DEBITO
103200           MOVE WCN-CTA-CHEQUES               TO WS-INJ-CREDITO
103300           MOVE WS-AHORRO                      TO WS-INJ-IMPORTE
103400           PERFORM 20250-ENCOLAR-ENTRADA
103500        END-IF
103600     END-IF.
103700
103800 FIN-21320.
103900     EXIT.
104000
104100 21400-ACTOR-CUBRIR-NEGATIVO.
104200*----------------------------
104300
104400     IF WS-ENT-CREDITO = WCN-CTA-CHEQUES
104500        MOVE WCN-CTA-CHEQUES               TO WS-BUSCA-NOMBRE
104600        PERFORM 10320-BUSCO-CUENTA
104700        MOVE WS-CTA-IDX-HALLADO             TO WS-IDX-CHEQUES
104800        IF WS-IDX-CHEQUES > 0
104900           AND WT-CTA-SALDO (WS-IDX-CHEQUES) < 0
105000           PERFORM 21420-CALCULAR-COBERTURA
105100        END-IF
105200     END-IF.
105300
105400 FIN-21400.
105500     EXIT.
105600
105700 21420-CALCULAR-COBERTURA.
105800*-------------------------
105900
106000     COMPUTE WS-DEFICIT =
106100             0 - WT-CTA-SALDO (WS-IDX-CHEQUES).
106200
106300     MOVE PRM-TRAMO-CUBRIR                 TO WS-INTENTO.
106400     PERFORM 21430-SUMAR-TRAMO
106500             UNTIL WS-INTENTO > WS-DEFICIT.
106600
106700     MOVE WCN-CTA-AHORRO                    TO WS-BUSCA-NOMBRE.
106800     PERFORM 10320-BUSCO-CUENTA.
106900     MOVE WS-CTA-IDX-HALLADO                 TO WS-IDX-AHORRO.
107000
107100     IF WS-IDX-AHORRO = 0
107200        MOVE WS-DEFICIT                      TO WS-INTENTO
107300     ELSE
107400        IF WS-INTENTO > WT-CTA-SALDO (WS-IDX-AHORRO)
107500           MOVE WS-DEFICIT                    TO WS-INTENTO
107600        END-IF
107700     END-IF.
107800
107900     IF WS-IDX-AHORRO > 0
108000        AND WT-CTA-SALDO (WS-IDX-AHORRO) >= WS-INTENTO
108100        MOVE WS-ENT-FECHA                     TO WS-INJ-FECHA
108200        MOVE 'COVER-NEG'                       TO WS-INJ-DESCRIPCION
108300        MOVE WCN-CTA-CHEQUES                    TO WS-INJ-DEBITO
108400        MOVE WCN-CTA-AHORRO                      TO WS-INJ-CREDITO
108500        MOVE WS-INTENTO                           TO WS-INJ-IMPORTE
108600        PERFORM 20250-ENCOLAR-ENTRADA
108700     ELSE
108800        PERFORM 21440-ABORTAR-SIN-FONDOS
108900     END-IF.
109000
109100 FIN-21420.
109200     EXIT.
109300
109400 21430-SUMAR-TRAMO.
109500*------------------
109600
109700     ADD PRM-TRAMO-CUBRIR                   TO WS-INTENTO.
109800
109900 FIN-21430.
110000     EXIT.
110100
110200 21440-ABORTAR-SIN-FONDOS.
110300*-------------------------
110400
110500     MOVE '21440-ABORTAR-SIN-FONDOS'         TO WS-PARRAFO.
110600
110700     IF WS-IDX-AHORRO > 0
110800        COMPUTE WS-SALDO-AHORRO-NEG =
110900                WT-CTA-SALDO (WS-IDX-AHORRO) - WS-INTENTO
111000     ELSE
111100        COMPUTE WS-SALDO-AHORRO-NEG = 0 - WS-INTENTO
111200     END-IF.
111300
111400     MOVE WS-SALDO-AHORRO-NEG                 TO WS-IMPORTE-AVISO-ED.
111500
111600     MOVE WS-PARRAFO             TO WCANCELA-PARRAFO.
111700     MOVE 'WT-CUENTAS'            TO WCANCELA-RECURSO.
111800     MOVE 'CUBRIR-NEGATIVO'       TO WCANCELA-OPERACION.
111900     MOVE '99'                    TO WCANCELA-CODRET.
112000     MOVE SPACES                  TO WCANCELA-MENSAJE.
112100     MOVE 'SALDO AHORRO QUEDARIA EN '
112200                            TO WCANCELA-MENSAJE (1:26).
112300     MOVE WS-IMPORTE-AVISO-ED
112400                            TO WCANCELA-MENSAJE (27:11).
112500
112600     PERFORM 99999-CANCELO.
112700
112800 FIN-21440.
112900     EXIT.
113000
113100 21500-CALCULAR-NETO.
113200*--------------------
113300
113400     MOVE 0                                  TO WS-TOT-ACTIVOS.
113500     MOVE 0                                  TO WS-TOT-PASIVOS.
113600
113700     PERFORM 21510-SUMAR-UNA-CUENTA
113800             VARYING IDX-CTA FROM 1 BY 1
113900             UNTIL IDX-CTA > WS-CTA-CANT.
114000
114100     COMPUTE WS-NETO = WS-TOT-ACTIVOS - WS-TOT-PASIVOS.
114200
114300 FIN-21500.
114400     EXIT.
114500
114600 21510-SUMAR-UNA-CUENTA.
114700*-----------------------
114800
114900     IF WT-CTA-ES-ACTIVO (IDX-CTA)
115000        ADD WT-CTA-SALDO (IDX-CTA)           TO WS-TOT-ACTIVOS
115100     END-IF.
115200     IF WT-CTA-ES-PASIVO (IDX-CTA)
115300        ADD WT-CTA-SALDO (IDX-CTA)           TO WS-TOT-PASIVOS
115400     END-IF.
115500
115600 FIN-21510.
115700     EXIT.
115800
115900 30000-FINALIZO.
116000*---------------
116100
116200     PERFORM 21500-CALCULAR-NETO.
116300
116400     PERFORM 30100-LISTAR-CUENTAS.
116500     PERFORM 30200-LISTAR-TOTALES.
116600
116700     PERFORM 31000-CIERRO-ARCHIVOS.
116800
116900     MOVE WS-CANT-ASIENTOS                   TO WS-CANT-ASIENTOS-ED.
117000     MOVE WS-CANT-AVISOS                      TO WS-CANT-AVISOS-ED.
117100
117200     DISPLAY ' '.
117300     DISPLAY '****************************************'.
117400     DISPLAY 'TOTALES DE CONTROL PGM: PRYFLUJO        '.
117500     DISPLAY '****************************************'.
117600     DISPLAY '* ASIENTOS POSTEADOS     : ' WS-CANT-ASIENTOS-ED.
117700     DISPLAY '* AVISOS EMITIDOS        : ' WS-CANT-AVISOS-ED.
117800     DISPLAY '****************************************'.
117900     DISPLAY ' '.
118000
118100 FIN-30000.
118200     EXIT.
118300
118400 30100-LISTAR-CUENTAS.
118500*---------------------
118600
118700     MOVE SPACES                    TO REG-RESUMEN-TXT.
118800     MOVE 'CUENTA       CL   SALDO FINAL'
118900                                     TO REG-RESUMEN-TXT (1:30).
119000     PERFORM 30300-GRABAR-RESUMEN.
119100
119200     PERFORM 30110-LISTAR-UNA-CUENTA
119300             VARYING IDX-CTA FROM 1 BY 1
119400             UNTIL IDX-CTA > WS-CTA-CANT.
119500
119600 FIN-30100.
119700     EXIT.
119800
119900 30110-LISTAR-UNA-CUENTA.
120000*-----------------------
120100
120200     MOVE SPACES                     TO REG-RESUMEN.
120300     MOVE WT-CTA-NOMBRE (IDX-CTA)     TO RES-NOMBRE.
120400     MOVE WT-CTA-CLASE  (IDX-CTA)     TO RES-CLASE.
120500     MOVE WT-CTA-SALDO  (IDX-CTA)     TO RES-SALDO-ED.
120600
120700     PERFORM 30300-GRABAR-RESUMEN.
120800
120900 FIN-30110.
121000     EXIT.
121100
121200 30200-LISTAR-TOTALES.
121300*---------------------
121400
121500     MOVE SPACES                     TO REG-RESUMEN.
121600     MOVE 'TOTAL ASSETS'              TO RES-NOMBRE.
121700     MOVE WS-TOT-ACTIVOS               TO RES-SALDO-ED.
121800     PERFORM 30300-GRABAR-RESUMEN.
121900
122000     MOVE SPACES                     TO REG-RESUMEN.
122100     MOVE 'TOTAL LIAB.'                TO RES-NOMBRE.
122200     MOVE WS-TOT-PASIVOS                TO RES-SALDO-ED.
122300     PERFORM 30300-GRABAR-RESUMEN.
122400
122500     MOVE SPACES                     TO REG-RESUMEN.
122600     MOVE 'NET POSITION'                TO RES-NOMBRE.
122700     MOVE WS-NETO                         TO RES-SALDO-ED.
122800     PERFORM 30300-GRABAR-RESUMEN.
122900
123000     MOVE SPACES                     TO REG-RESUMEN-CONTEO.
123100     MOVE 'ENTRADAS PROCESADAS'        TO RCO-ETIQUETA.
123200     MOVE WS-CANT-ASIENTOS               TO RCO-CANTIDAD-ED.
123300     PERFORM 30300-GRABAR-RESUMEN.
123400
123500     MOVE SPACES                     TO REG-RESUMEN-CONTEO.
123600     MOVE 'AVISOS EMITIDOS'             TO RCO-ETIQUETA.
123700     MOVE WS-CANT-AVISOS                  TO RCO-CANTIDAD-ED.
123800     PERFORM 30300-GRABAR-RESUMEN.
123900
124000 FIN-30200.
124100     EXIT.
124200
124300 30300-GRABAR-RESUMEN.
124400*---------------------
124500
124600     MOVE '30300-GRABAR-RESUMEN'        TO WS-PARRAFO.
124700
124800     WRITE REG-RESUMEN-FD FROM REG-RESUMEN.
124900
125000     EVALUATE FS-RESUMEN
125100         WHEN '00'
125200              CONTINUE
125300         WHEN OTHER
125400              MOVE WS-PARRAFO            TO WCANCELA-PARRAFO
125500              MOVE 'RESUMEN'              TO WCANCELA-RECURSO
125600              MOVE 'WRITE'                 TO WCANCELA-OPERACION
125700              MOVE FS-RESUMEN               TO WCANCELA-CODRET
125800              MOVE 'ERROR EN WRITE'          TO WCANCELA-MENSAJE
125900              PERFORM 99999-CANCELO
126000     END-EVALUATE.
126100
126200 FIN-30300.
126300     EXIT.
126400
126500 31000-CIERRO-ARCHIVOS.
126600*----------------------
126700
126800     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
126900
127000     IF 88-OPEN-PARAMS-SI
127100        SET 88-OPEN-PARAMS-NO            TO TRUE
127200        CLOSE PARAMS
127300     END-IF.
127400
127500     IF 88-OPEN-CUENTAS-SI
127600        SET 88-OPEN-CUENTAS-NO           TO TRUE
127700        CLOSE CUENTAS
127800     END-IF.
127900
128000     IF 88-OPEN-PROGMOV-SI
128100        SET 88-OPEN-PROGMOV-NO           TO TRUE
128200        CLOSE PROGMOV
128300     END-IF.
128400
128500     IF 88-OPEN-LIBRO-SI
128600        SET 88-OPEN-LIBRO-NO             TO TRUE
128700        CLOSE LIBRO
128800     END-IF.
128900
129000     IF 88-OPEN-AVISOS-SI
129100        SET 88-OPEN-AVISOS-NO            TO TRUE
129200        CLOSE AVISOS
129300     END-IF.
129400
129500     IF 88-OPEN-RESUMEN-SI
129600        SET 88-OPEN-RESUMEN-NO           TO TRUE
129700        CLOSE RESUMEN
129800     END-IF.
129900
130000 FIN-31000.
130100     EXIT.
130200
130300 99999-CANCELO.
130400*--------------
130500
130600     PERFORM 31000-CIERRO-ARCHIVOS.
130700
130800     CALL 'CANCELA' USING WCANCELA.
130900
131000     STOP RUN.
131100
131200 FIN-99999.
131300     EXIT.
131400
