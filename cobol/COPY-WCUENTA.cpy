000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO MAESTRO DE CUENTAS                            *
000300*LONGITUD DE REGISTRO (80)                                      *
000400*----------------------------------------------------------------*
000500 01  REG-CUENTA.
000600     03 CTA-NOMBRE                   PIC  X(12).
000700     03 CTA-SALDO-INICIAL            PIC  S9(07)V99.
000800     03 CTA-CLASE                    PIC  X(01).
000900         88 CTA-ES-ACTIVO                      VALUE 'A'.
001000         88 CTA-ES-PASIVO                      VALUE 'L'.
001100     03 FILLER                       PIC  X(58).
001200
