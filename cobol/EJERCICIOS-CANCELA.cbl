000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*------------------------------------------------------------*
001000* RUTINA COMUN DE CANCELACION DE PROCESOS BATCH. CUALQUIER   *
001100* PROGRAMA DEL SISTEMA DE PROYECCION DE FLUJO QUE DETECTE UN *
001200* ERROR DE E/S O UNA CONDICION DE NEGOCIO IRRECUPERABLE LA   *
001300* INVOCA PARA DEJAR CONSTANCIA Y TERMINAR CON CODIGO DISTINTO*
001400* DE CERO.                                                   *
001500*------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS                                       *
001700*------------------------------------------------------------*
001800* 04/11/89 EP  ALTA INICIAL - RUTINA GENERAL DE CANCELACION  *
001900* 22/05/90 EP  SE AGREGAN LOS CODIGOS 02/04/05 (SUCCESS      *
002000*              DUPLICATE/INCOMPLETE/OPTIONAL)                *
002100* 19/02/91 EP  SE AGREGAN CODIGOS DE FILE STATUS 30 A 91     *
002200* 08/10/92 CQ  SE AGREGAN LOS CODIGOS DE CLAVE 21/22/23      *
002300* 14/04/94 CQ  SE AGREGA EL ENCABEZADO DEL LISTADO DE        *
002400*              CANCELACION CON DOBLE LINEA DE ASTERISCOS     *
002500* 27/09/95 EP  SE AGREGAN LOS CODIGOS 35/37 (ARCHIVO NO      *
002600*              ENCONTRADO/PERMISO DENEGADO)                  *
002700* 30/12/98 EP  AJUSTE Y2K - NO AFECTA A ESTA RUTINA          *
002800* 11/03/00 CQ  SE AGREGAN LOS CODIGOS 41/42/46 (ABIERTO/     *
002900*              CERRADO/ERROR DE LECTURA)                     *
003000* 16/07/03 LFG SE UNIFICA EL MENSAJE DE SALIDA EN UNA SOLA   *
003100*              VARIABLE DE TRABAJO (MSG)                     *
003200* 14/06/07 LFG SE DEVUELVE RETURN-CODE DISTINTO DE CERO      *
003300* 03/09/12 LFG REUTILIZADA POR EL LOTE DE PROYECCION DE      *
003400*              FLUJO DE CAJA (TICKET CF-118) PARA LOS        *
003500*              ERRORES DE NEGOCIO DEL MODULO PRYFLUJO        *
003600*------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*-------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500*-------------------------------------------------------------*
004600
004700 WORKING-STORAGE SECTION.
004800*-------------------------------------------------------------*
004900 77  WS-CN-1                              PIC 9     VALUE 1.
005000 77  WS-CN-0                              PIC 9     VALUE 0.
005100 77  WS-RC-CANCELACION                    PIC S9(4) COMP
005200                                           VALUE +16.
005300 77  MSG                                  PIC X(50) VALUE ' '.
005400*-------------------------------------------------------------*
005500 LINKAGE SECTION.
005600*-------------------------------------------------------------*
005700* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
005800
005900 COPY WCANCELA.
006000
006100*-------------------------------------------------------------*
006200 PROCEDURE DIVISION USING WCANCELA.
006300*-------------------------------------------------------------*
006400
006500 0000-CUERPO-PRINCIPAL SECTION.
006600*-----------------------------
006700
006800     EVALUATE WCANCELA-CODRET (1:2)
006900          WHEN '00' MOVE 'SUCCESS '            TO MSG
007000          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG
007100          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG
007200          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG
007300          WHEN '10' MOVE 'END OF FILE '        TO MSG
007400          WHEN '21' MOVE 'KEY INVALID '        TO MSG
007500          WHEN '22' MOVE 'KEY EXISTS '         TO MSG
007600          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG
007700          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG
007800          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG
007900          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG
008000          WHEN '41' MOVE 'ALREADY OPEN '       TO MSG
008100          WHEN '42' MOVE 'NOT OPEN '           TO MSG
008200          WHEN '46' MOVE 'READ ERROR '         TO MSG
008300          WHEN '99' MOVE 'ERROR DE NEGOCIO '   TO MSG             CF-118  
008400          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG
008500     END-EVALUATE.
008600
008700     DISPLAY ' '.
008800     DISPLAY '************************************************'.
008900     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
009000     DISPLAY '************************************************'.
009100     DISPLAY '*                                               '.
009200     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
009300     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
009400     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
009500     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
009600     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
009700     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
009800     DISPLAY '* MENSAJE-2    : ' MSG.
009900     DISPLAY '*                                               '.
010000     DISPLAY '************************************************'.
010100     DISPLAY '*           SE CANCELA EL PROCESO              *'.
010200     DISPLAY '************************************************'.
010300
010400     MOVE WS-RC-CANCELACION         TO RETURN-CODE.
010500
010600     GOBACK.
010700
