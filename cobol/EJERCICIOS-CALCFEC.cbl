000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CALCFEC.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM.
000600 DATE-WRITTEN. 09/07/84.
000700 DATE-COMPILED.
000800 SECURITY.     NONE.
000900*------------------------------------------------------------*
001000* RUTINA DE CALCULO DE FECHAS PARA LA PROYECCION DE FLUJO DE *
001100* CAJA (PRYFLUJO). DADO EL TIPO DE RECURRENCIA DE UNA        *
001200* PROGRAMACION (MENSUAL, SEMANAL, INTERVALO, ANUAL O UNICA)  *
001300* DEVUELVE:                                                  *
001400*   MODO '1' PRIMERA  - LA PRIMERA OCURRENCIA EN/DESPUES DE  *
001500*                       WCALFEC-FECHA-REF                   *
001600*   MODO '2' SIGUIENTE- LA OCURRENCIA INMEDIATA POSTERIOR A  *
001700*                       WCALFEC-FECHA-REF (QUE DEBE SER UNA  *
001800*                       FECHA YA EMITIDA POR ESTA MISMA      *
001900*                       RUTINA)                              *
002000* SI NO HAY MAS OCURRENCIAS DEVUELVE WCALFEC-FECHA-PROX=0 Y  *
002100* WCALFEC-RC = '04'.                                         *
002200*------------------------------------------------------------*
002300* HISTORIAL DE CAMBIOS                                       *
002400*------------------------------------------------------------*
002500* 09/07/84 EP  ALTA INICIAL - CALCULO DE FECHA DE VENCIMIENTO *
002600*              DE FACTURAS, UN SOLO MODO DE AVANCE MENSUAL   *
002700* 22/02/86 EP  SE AGREGA EL MODO DE AVANCE SEMANAL            *
002800* 11/10/89 CQ  SE CORRIGE EL CALCULO DE BISIESTO EN AVANCE    *
002900*              ANUAL (AFECTABA VENCIMIENTOS EN FEBRERO)       *
003000* 30/12/98 EP  AJUSTE Y2K - SE AMPLIA A CUATRO POSICIONES EL  *
003100*              ANIO DE WCALFEC-FECHA-REF Y WCALFEC-FECHA-PROX *
003200* 19/05/03 LFG SE AGREGA LA RUTINA DE DIA DE LA SEMANA POR    *
003300*              DIAS ABSOLUTOS (3100) PARA OTROS LOTES         *
003400* 03/09/12 LFG SE ADAPTA PARA EL LOTE DE PROYECCION DE FLUJO  *
003500*              DE CAJA (TICKET CF-118), SE AGREGAN LOS TIPOS *
003600*              M Y W                                         *
003700* 10/09/12 LFG SE AGREGA TIPO I (INTERVALO EN DIAS)           *
003800* 17/09/12 EP  SE AGREGA TIPO Y (ANUAL) Y TIPO O (UNICA)      *
003900* 21/09/12 EP  RUTINA DE DIA DE LA SEMANA POR DIAS ABSOLUTOS  *
004000* 24/09/12 LFG REVISION DE SALTO DE MESES CORTOS (FEB/30 Y    *
004100*              31 DE MESES DE 30 DIAS) SEGUN PRUEBAS DE QA    *
004200* 02/10/12 EP  CORRECCION AVANCE ANUAL (TICKET CF-126)        *
004300* 08/10/12 LFG SE REEMPLAZA LA INVERSA DE DIAS ABSOLUTOS POR  *
004400*              SUMA DIA A DIA (3300) - LA INVERSA FALLABA EN  *
004500*              CAMBIOS DE SIGLO DETECTADO EN PRUEBAS DE QA    *
004600*------------------------------------------------------------*
004700
004800 ENVIRONMENT DIVISION.
004900*-------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500*-------------------------------------------------------------*
005600
005700 WORKING-STORAGE SECTION.
005800*-------------------------------------------------------------*
005900 77  WS-AAAA                         PIC  9(04) COMP.
006000 77  WS-MM                           PIC  9(02) COMP.
006100 77  WS-DD                           PIC  9(02) COMP.
006200 77  WS-DIA-BUSCADO                  PIC  9(03) COMP.
006300 77  WS-DIAS-EN-EL-MES               PIC  9(02) COMP.
006400 77  WS-DIAS-A-SUMAR                 PIC  9(03) COMP.
006500 77  WS-CONTADOR-DIAS                PIC  9(03) COMP.
006600 77  WS-CANDIDATA                    PIC  9(08).
006700 77  WS-HALLADA                      PIC  X(01) VALUE 'N'.
006800     88 WS-SE-HALLO                             VALUE 'S'.
006900     88 WS-NO-SE-HALLO                          VALUE 'N'.
007000 77  WS-VUELTAS                      PIC  9(04) COMP VALUE 0.
007100 77  WCN-MAX-VUELTAS                 PIC  9(04) COMP VALUE 600.
007200
007300*    TABLA DE DIAS POR MES (ANO NO BISIESTO)
007400 01  WT-DIAS-X-MES.
007500     03 FILLER                       PIC  9(02) VALUE 31.
007600     03 FILLER                       PIC  9(02) VALUE 28.
007700     03 FILLER                       PIC  9(02) VALUE 31.
007800     03 FILLER                       PIC  9(02) VALUE 30.
007900     03 FILLER                       PIC  9(02) VALUE 31.
008000     03 FILLER                       PIC  9(02) VALUE 30.
008100     03 FILLER                       PIC  9(02) VALUE 31.
008200     03 FILLER                       PIC  9(02) VALUE 31.
008300     03 FILLER                       PIC  9(02) VALUE 30.
008400     03 FILLER                       PIC  9(02) VALUE 31.
008500     03 FILLER                       PIC  9(02) VALUE 30.
008600     03 FILLER                       PIC  9(02) VALUE 31.
008700 01  WT-DIAS-X-MES-TABLA REDEFINES WT-DIAS-X-MES.
008800     03 WT-DXM-DIAS                  PIC  9(02) OCCURS 12 TIMES.
008900
009000*    TABLA DE DIAS ACUMULADOS HASTA EL MES ANTERIOR
009100 01  WT-ACUM-X-MES.
009200     03 FILLER                       PIC  9(03) VALUE 000.
009300     03 FILLER                       PIC  9(03) VALUE 031.
009400     03 FILLER                       PIC  9(03) VALUE 059.
009500     03 FILLER                       PIC  9(03) VALUE 090.
009600     03 FILLER                       PIC  9(03) VALUE 120.
009700     03 FILLER                       PIC  9(03) VALUE 151.
009800     03 FILLER                       PIC  9(03) VALUE 181.
009900     03 FILLER                       PIC  9(03) VALUE 212.
010000     03 FILLER                       PIC  9(03) VALUE 243.
010100     03 FILLER                       PIC  9(03) VALUE 273.
010200     03 FILLER                       PIC  9(03) VALUE 304.
010300     03 FILLER                       PIC  9(03) VALUE 334.
010400 01  WT-ACUM-X-MES-TABLA REDEFINES WT-ACUM-X-MES.
010500     03 WT-ACM-DIAS                  PIC  9(03) OCCURS 12 TIMES.
010600
010700*    DESCOMPOSICION DE UNA FECHA AAAAMMDD EN SUS COMPONENTES
010800 01  WS-FECHA-AAAAMMDD                PIC  9(08).
010900 01  WS-FECHA-COMP REDEFINES WS-FECHA-AAAAMMDD.
011000     03 WS-FC-AAAA                   PIC  9(04).
011100     03 WS-FC-MM                     PIC  9(02).
011200     03 WS-FC-DD                     PIC  9(02).
011300
011400*    CALCULO DE DIAS ABSOLUTOS Y DE DIA DE LA SEMANA
011500 77  WS-DIAS-ABS                     PIC  S9(09) COMP.
011600 77  WS-COCIENTE                     PIC  S9(09) COMP.
011700 77  WS-RESTO                        PIC  S9(09) COMP.
011800 77  WS-DIA-SEMANA                   PIC  9(01) COMP.
011900 77  WS-ES-BISIESTO                  PIC  X(01) VALUE 'N'.
012000     88 WS-SI-BISIESTO                           VALUE 'S'.
012100     88 WS-NO-BISIESTO                           VALUE 'N'.
012200
012300*-------------------------------------------------------------*
012400 LINKAGE SECTION.
012500*-------------------------------------------------------------*
012600* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
012700
012800 COPY WCALFEC.
012900
013000*-------------------------------------------------------------*
013100 PROCEDURE DIVISION USING WCALFEC.
013200*-------------------------------------------------------------*
013300
013400 0000-CUERPO-PRINCIPAL SECTION.
013500*-----------------------------
013600
013700     PERFORM 1000-INICIO.
013800     PERFORM 2000-PROCESO.
013900     GOBACK.
014000
014100 1000-INICIO.
014200*-------------
014300
014400     MOVE '00'                       TO WCALFEC-RC.
014500     MOVE 0                          TO WCALFEC-FECHA-PROX.
014600
014700 2000-PROCESO.
014800*--------------
014900
015000     EVALUATE WCALFEC-TIPO
015100         WHEN 'M'  PERFORM 2100-MENSUAL
015200         WHEN 'W'  PERFORM 2200-SEMANAL
015300         WHEN 'I'  PERFORM 2300-INTERVALO
015400         WHEN 'Y'  PERFORM 2400-ANUAL
015500         WHEN 'O'  PERFORM 2450-UNICA
015600         WHEN OTHER
015700              MOVE '04'              TO WCALFEC-RC
015800     END-EVALUATE.
015900
016000*------------------------------------------------------------*
016100* MENSUAL: EL DIA BUSCADO ES EL RESTO DE DIVIDIR P1 POR 100.
016200* SE BUSCA, A PARTIR DEL MES DE LA FECHA DE REFERENCIA (Y,M)
016300* (O DEL SIGUIENTE SI EL MODO ES 'SIGUIENTE'), EL PRIMER MES
016400* QUE TENGA ESE DIA Y CUYA FECHA RESULTANTE SEA >= A LA
016500* FECHA BUSCADA. LOS MESES SIN ESE DIA SE SALTEAN.
016600*------------------------------------------------------------*
016700 2100-MENSUAL.
016800*--------------
016900
017000     DIVIDE WCALFEC-P1 BY 100 GIVING WS-COCIENTE
017100                              REMAINDER WS-DIA-BUSCADO.
017200
017300     MOVE WCALFEC-FECHA-REF           TO WS-FECHA-AAAAMMDD.
017400     MOVE WS-FC-AAAA                  TO WS-AAAA.
017500
017600     IF WCALFEC-ES-PRIMERA
017700        MOVE WS-FC-MM                 TO WS-MM
017800     ELSE
017900        MOVE WS-FC-MM                 TO WS-MM
018000        PERFORM 2499-SUMAR-UN-MES
018100     END-IF.
018200
018300     SET WS-NO-SE-HALLO               TO TRUE.
018400     MOVE 0                           TO WS-VUELTAS.
018500
018600     PERFORM 2120-PROBAR-UN-MES
018700             UNTIL WS-SE-HALLO OR WS-VUELTAS > WCN-MAX-VUELTAS.
018800
018900     IF WS-SE-HALLO
019000        MOVE WS-CANDIDATA             TO WCALFEC-FECHA-PROX
019100     ELSE
019200        MOVE '04'                     TO WCALFEC-RC
019300     END-IF.
019400
019500 2120-PROBAR-UN-MES.
019600*--------------------
019700
019800     ADD 1                            TO WS-VUELTAS.
019900     PERFORM 2110-DIAS-DEL-MES.
020000     IF WS-DIA-BUSCADO <= WS-DIAS-EN-EL-MES
020100        COMPUTE WS-CANDIDATA =
020200                (WS-AAAA * 10000) + (WS-MM * 100)
020300                + WS-DIA-BUSCADO
020400        IF WCALFEC-ES-PRIMERA
020500           IF WS-CANDIDATA >= WCALFEC-FECHA-REF
020600              SET WS-SE-HALLO           TO TRUE
020700           ELSE
020800              PERFORM 2499-SUMAR-UN-MES
020900           END-IF
021000        ELSE
021100           SET WS-SE-HALLO              TO TRUE
021200        END-IF
021300     ELSE
021400        PERFORM 2499-SUMAR-UN-MES
021500     END-IF.
021600
021700 2110-DIAS-DEL-MES.
021800*-------------------
021900
022000     MOVE WT-DXM-DIAS (WS-MM)         TO WS-DIAS-EN-EL-MES.
022100     IF WS-MM = 2
022200        PERFORM 3200-ES-BISIESTO
022300        IF WS-SI-BISIESTO
022400           MOVE 29                    TO WS-DIAS-EN-EL-MES
022500        END-IF
022600     END-IF.
022700
022800 2499-SUMAR-UN-MES.
022900*-------------------
023000
023100     IF WS-MM = 12
023200        MOVE 1                        TO WS-MM
023300        ADD 1                         TO WS-AAAA
023400     ELSE
023500        ADD 1                         TO WS-MM
023600     END-IF.
023700
023800*------------------------------------------------------------*
023900* SEMANAL: EL DIA DE LA SEMANA BUSCADO ES EL RESTO DE P1 / 10
024000* (0=LUNES ... 6=DOMINGO). PRIMERA = REF MAS LOS DIAS QUE
024100* FALTAN PARA CAER EN ESE DIA DE LA SEMANA. SIGUIENTE = LA
024200* FECHA DE REFERENCIA (YA CAE EN EL DIA CORRECTO) MAS 7 DIAS.
024300*------------------------------------------------------------*
024400 2200-SEMANAL.
024500*--------------
024600
024700     DIVIDE WCALFEC-P1 BY 10 GIVING WS-COCIENTE
024800                            REMAINDER WS-DIA-BUSCADO.
024900
025000     MOVE WCALFEC-FECHA-REF            TO WS-FECHA-AAAAMMDD.
025100     MOVE WS-FC-AAAA                   TO WS-AAAA.
025200     MOVE WS-FC-MM                     TO WS-MM.
025300     MOVE WS-FC-DD                      TO WS-DD.
025400
025500     IF WCALFEC-ES-SIGUIENTE
025600        MOVE 7                         TO WS-DIAS-A-SUMAR
025700     ELSE
025800        PERFORM 3100-DIAS-ABSOLUTOS
025900        PERFORM 3000-DIA-SEMANA
026000        COMPUTE WS-RESTO =
026100                ((WS-DIA-BUSCADO - WS-DIA-SEMANA) + 7)
026200        DIVIDE WS-RESTO BY 7 GIVING WS-COCIENTE
026300                             REMAINDER WS-DIAS-A-SUMAR
026400     END-IF.
026500
026600     PERFORM 3300-SUMAR-N-DIAS.
026700
026800     COMPUTE WCALFEC-FECHA-PROX =
026900             (WS-AAAA * 10000) + (WS-MM * 100) + WS-DD.
027000
027100*------------------------------------------------------------*
027200* INTERVALO: EL PASO EN DIAS ES EL RESTO DE P1 / 1000.
027300* PRIMERA = FECHA DE REFERENCIA. SIGUIENTE = REF + PASO.
027400*------------------------------------------------------------*
027500 2300-INTERVALO.
027600*-----------------
027700
027800     DIVIDE WCALFEC-P1 BY 1000 GIVING WS-COCIENTE
027900                              REMAINDER WS-DIA-BUSCADO.
028000
028100     IF WCALFEC-ES-PRIMERA
028200        MOVE WCALFEC-FECHA-REF          TO WCALFEC-FECHA-PROX
028300     ELSE
028400        MOVE WCALFEC-FECHA-REF          TO WS-FECHA-AAAAMMDD
028500        MOVE WS-FC-AAAA                 TO WS-AAAA
028600        MOVE WS-FC-MM                   TO WS-MM
028700        MOVE WS-FC-DD                   TO WS-DD
028800        MOVE WS-DIA-BUSCADO              TO WS-DIAS-A-SUMAR
028900        PERFORM 3300-SUMAR-N-DIAS
029000        COMPUTE WCALFEC-FECHA-PROX =
029100                (WS-AAAA * 10000) + (WS-MM * 100) + WS-DD
029200     END-IF.
029300
029400*------------------------------------------------------------*
029500* ANUAL: P1 = MMDD. PRIMERA = (AAAA DE REF, MM, DD) SI ES
029600* >= REF, SINO EL ANO SIGUIENTE. SIGUIENTE = UN ANO MAS QUE
029700* LA FECHA DE REFERENCIA (QUE YA TIENE MES/DIA CORRECTOS).
029800*------------------------------------------------------------*
029900 2400-ANUAL.
030000*------------
030100
030200     DIVIDE WCALFEC-P1 BY 10000 GIVING WS-COCIENTE
030300                               REMAINDER WS-DIA-BUSCADO.
030400     DIVIDE WS-DIA-BUSCADO BY 100 GIVING WS-MM
030500                                  REMAINDER WS-DD.
030600
030700     MOVE WCALFEC-FECHA-REF            TO WS-FECHA-AAAAMMDD.
030800     MOVE WS-FC-AAAA                   TO WS-AAAA.
030900
031000     IF WCALFEC-ES-SIGUIENTE
031100        ADD 1                           TO WS-AAAA
031200     END-IF.
031300
031400     COMPUTE WS-CANDIDATA =
031500             (WS-AAAA * 10000) + (WS-MM * 100) + WS-DD.
031600
031700     IF WCALFEC-ES-PRIMERA
031800        AND WS-CANDIDATA < WCALFEC-FECHA-REF
031900        ADD 1                           TO WS-AAAA
032000        COMPUTE WS-CANDIDATA =
032100                (WS-AAAA * 10000) + (WS-MM * 100) + WS-DD
032200     END-IF.                                                      CF-126  
032300
032400     MOVE WS-CANDIDATA                  TO WCALFEC-FECHA-PROX.
032500
032600*------------------------------------------------------------*
032700* UNICA: SOLO HAY OCURRENCIA EN EL MODO PRIMERA, Y SOLO SI
032800* LA FECHA PROGRAMADA (P1 = AAAAMMDD COMPLETA) ES >= REF.
032900*------------------------------------------------------------*
033000 2450-UNICA.
033100*------------
033200
033300     IF WCALFEC-ES-PRIMERA
033400        AND WCALFEC-P1 NOT < WCALFEC-FECHA-REF
033500        MOVE WCALFEC-P1                 TO WCALFEC-FECHA-PROX
033600     ELSE
033700        MOVE '04'                        TO WCALFEC-RC
033800     END-IF.
033900
034000*------------------------------------------------------------*
034100* DIA DE LA SEMANA (0=LUNES...6=DOMINGO) DE LA FECHA CUYOS
034200* DIAS ABSOLUTOS SE DEJARON EN WS-DIAS-ABS (PARRAFO 3100).
034300*------------------------------------------------------------*
034400 3000-DIA-SEMANA.
034500*------------------
034600
034700     COMPUTE WS-RESTO = WS-DIAS-ABS + 4.
034800     DIVIDE WS-RESTO BY 7 GIVING WS-COCIENTE
034900                          REMAINDER WS-DIA-SEMANA.
035000
035100*------------------------------------------------------------*
035200* DIAS ABSOLUTOS DE LA FECHA EN WS-AAAA/WS-MM/WS-DD.
035300* FORMULA CLASICA DE CALENDARIO GREGORIANO, VALIDADA CONTRA
035400* 2016-03-11 (VIERNES) Y 2000-01-01 (SABADO).
035500*------------------------------------------------------------*
035600 3100-DIAS-ABSOLUTOS.
035700*----------------------
035800
035900     COMPUTE WS-COCIENTE = WS-AAAA / 4.
036000     COMPUTE WS-DIAS-ABS = (365 * WS-AAAA) + WS-COCIENTE.
036100     COMPUTE WS-COCIENTE = WS-AAAA / 100.
036200     SUBTRACT WS-COCIENTE               FROM WS-DIAS-ABS.
036300     COMPUTE WS-COCIENTE = WS-AAAA / 400.
036400     ADD WS-COCIENTE                    TO WS-DIAS-ABS.
036500     ADD WT-ACM-DIAS (WS-MM)            TO WS-DIAS-ABS.
036600     ADD WS-DD                          TO WS-DIAS-ABS.
036700
036800     PERFORM 3200-ES-BISIESTO.
036900     IF WS-SI-BISIESTO AND WS-MM > 2
037000        ADD 1                           TO WS-DIAS-ABS
037100     END-IF.
037200
037300*------------------------------------------------------------*
037400* SUMA WS-DIAS-A-SUMAR DIAS DE CALENDARIO A LA FECHA EN
037500* WS-AAAA/WS-MM/WS-DD, UN DIA POR VEZ. SE USA PARA LOS PASOS
037600* ACOTADOS DE SEMANAL (MAXIMO 7) E INTERVALO (MAXIMO 999) -
037700* NO HACE FALTA UNA INVERSA DE DIAS ABSOLUTOS.
037800*------------------------------------------------------------*
037900 3300-SUMAR-N-DIAS.
038000*--------------------
038100
038200     MOVE 0                             TO WS-CONTADOR-DIAS.
038300     PERFORM 3310-SUMAR-UN-DIA-CAL
038400             UNTIL WS-CONTADOR-DIAS >= WS-DIAS-A-SUMAR.
038500
038600 3310-SUMAR-UN-DIA-CAL.
038700*------------------------
038800
038900     PERFORM 2110-DIAS-DEL-MES.
039000     ADD 1                               TO WS-DD.
039100     IF WS-DD > WS-DIAS-EN-EL-MES
039200        MOVE 1                           TO WS-DD
039300        PERFORM 2499-SUMAR-UN-MES
039400     END-IF.
039500     ADD 1                               TO WS-CONTADOR-DIAS.
039600
039700 3200-ES-BISIESTO.
039800*------------------
039900
040000     SET WS-NO-BISIESTO                 TO TRUE.
040100     DIVIDE WS-AAAA BY 4 GIVING WS-COCIENTE
040200                          REMAINDER WS-RESTO.
040300     IF WS-RESTO = 0
040400        DIVIDE WS-AAAA BY 100 GIVING WS-COCIENTE
040500                             REMAINDER WS-RESTO
040600        IF WS-RESTO NOT = 0
040700           SET WS-SI-BISIESTO            TO TRUE
040800        ELSE
040900           DIVIDE WS-AAAA BY 400 GIVING WS-COCIENTE
041000                                REMAINDER WS-RESTO
041100           IF WS-RESTO = 0
041200              SET WS-SI-BISIESTO          TO TRUE
041300           END-IF
041400        END-IF
041500     END-IF.
041600
