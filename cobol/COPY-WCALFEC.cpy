000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA CALCFEC                     *
000300* SE COMPLETA CON LA PROGRAMACION Y DEVUELVE LA PROXIMA FECHA    *
000400*----------------------------------------------------------------*
000500 01  WCALFEC.
000600     05 WCALFEC-ENTRADA.
000700        07 WCALFEC-MODO              PIC  X(01).
000800           88 WCALFEC-ES-PRIMERA                VALUE '1'.
000900           88 WCALFEC-ES-SIGUIENTE              VALUE '2'.
001000        07 WCALFEC-TIPO              PIC  X(01).
001100        07 WCALFEC-P1                PIC  9(08).
001200        07 WCALFEC-FECHA-REF         PIC  9(08).
001300     05 WCALFEC-SALIDA.
001400        07 WCALFEC-FECHA-PROX        PIC  9(08).
001500        07 WCALFEC-RC                PIC   X(2).
001600           88 WCALFEC-RC-OK                    VALUE '00'.
001700           88 WCALFEC-RC-SIN-FECHA              VALUE '04'.
001800
