000100*----------------------------------------------------------------*
000200* COPY DE COMUNICACION CON LA RUTINA DE CANCELACION (CANCELA)    *
000300*----------------------------------------------------------------*
000400 01  WCANCELA.
000500     05 WCANCELA-PROGRAMA            PIC  X(08).
000600     05 WCANCELA-PARRAFO             PIC  X(20).
000700     05 WCANCELA-RECURSO             PIC  X(10).
000800     05 WCANCELA-OPERACION           PIC  X(10).
000900     05 WCANCELA-CODRET              PIC  X(02).
001000     05 WCANCELA-MENSAJE             PIC  X(60).
001100
