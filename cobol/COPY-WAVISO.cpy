000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE AVISOS (ALERTAS) DE LA PROYECCION DE FLUJO *
000300*LONGITUD DE REGISTRO (80)                                      *
000400*----------------------------------------------------------------*
000500 01  REG-AVISO.
000600     03 AVI-FECHA                    PIC  9(08).
000700     03 FILLER                       PIC  X(02).
000800     03 AVI-TEXTO                    PIC  X(60).
000900     03 FILLER                       PIC  X(10).
001000
