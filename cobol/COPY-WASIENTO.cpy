000100*----------------------------------------------------------------*
000200*COPY DE LINEA DEL LIBRO DIARIO DE LA PROYECCION DE FLUJO        *
000300*LONGITUD DE REGISTRO (132)                                     *
000400*----------------------------------------------------------------*
000500 01  REG-ASIENTO.
000600     03 ASI-FECHA-ED                 PIC  X(10).
000700     03 FILLER                       PIC  X(02).
000800     03 ASI-DESCRIPCION               PIC  X(20).
000900     03 FILLER                       PIC  X(02).
001000     03 ASI-DEBITO                   PIC  X(12).
001100     03 FILLER                       PIC  X(02).
001200     03 ASI-CREDITO                  PIC  X(12).
001300     03 FILLER                       PIC  X(02).
001400     03 ASI-IMPORTE-ED               PIC  -9999999.99.
001500     03 FILLER                       PIC  X(02).
001600     03 ASI-CAJA-ED                   PIC  -9999999.99.
001700     03 FILLER                       PIC  X(02).
001800     03 ASI-NETO-ED                  PIC  -9999999.99.
001900     03 FILLER                       PIC  X(33).
002000
