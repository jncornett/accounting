000100*----------------------------------------------------------------*
000200*COPY DE LINEA DEL LISTADO RESUMEN DE SALDOS FINALES             *
000300*LONGITUD DE REGISTRO (132)                                     *
000400*----------------------------------------------------------------*
000500 01  REG-RESUMEN.
000600     03 RES-NOMBRE                   PIC  X(12).
000700     03 FILLER                       PIC  X(02).
000800     03 RES-CLASE                    PIC  X(01).
000900     03 FILLER                       PIC  X(02).
001000     03 RES-SALDO-ED                 PIC  -9999999.99.
001100     03 FILLER                       PIC  X(104).
001200*    VISTA PARA LAS LINEAS DE CANTIDAD DE MOVIMIENTOS Y AVISOS
001300 01  REG-RESUMEN-CONTEO REDEFINES REG-RESUMEN.
001400     03 RCO-ETIQUETA                 PIC  X(20).
001500     03 FILLER                       PIC  X(02).
001600     03 RCO-CANTIDAD-ED              PIC  ZZZ.ZZZ.ZZ9.
001700     03 FILLER                       PIC  X(99).
001800*    VISTA GENERICA PARA ENCABEZADOS Y LINEAS DE TITULO
001900 01  REG-RESUMEN-TXT REDEFINES REG-RESUMEN PIC X(132).
002000
