000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE MOVIMIENTOS PROGRAMADOS (AGENDA DE          *
000300*RECURRENCIAS: SUELDOS, FACTURAS Y TRANSFERENCIAS)               *
000400*LONGITUD DE REGISTRO (80)                                       *
000500*----------------------------------------------------------------*
000600 01  REG-MOVPRG.
000700     03 PRG-TIPO                     PIC  X(01).
000800         88 PRG-ES-MENSUAL                     VALUE 'M'.
000900         88 PRG-ES-SEMANAL                     VALUE 'W'.
001000         88 PRG-ES-INTERVALO                   VALUE 'I'.
001100         88 PRG-ES-ANUAL                       VALUE 'Y'.
001200         88 PRG-ES-UNICA                        VALUE 'O'.
001300     03 PRG-DESCRIPCION              PIC  X(20).
001400     03 PRG-DEBITO                   PIC  X(12).
001500     03 PRG-CREDITO                  PIC  X(12).
001600     03 PRG-IMPORTE                  PIC  S9(07)V99.
001700*    EL PARAMETRO 1 DE LA RECURRENCIA (DIA DEL MES, DIA DE LA
001800*    SEMANA, INTERVALO EN DIAS, MES+DIA O FECHA COMPLETA SEGUN
001900*    PRG-TIPO) SE ENTREGA A CALCFEC TAL CUAL, EN WCALFEC-P1;
002000*    ES LA RUTINA CALCFEC LA QUE LO DESARMA POR DIVIDE SEGUN EL
002100*    TIPO RECIBIDO EN WCALFEC-TIPO.
002200     03 PRG-P1                       PIC  9(08).
002300     03 PRG-DESDE                    PIC  9(08).
002400     03 PRG-HASTA                    PIC  9(08).
002500     03 FILLER                       PIC  X(02).
002600
